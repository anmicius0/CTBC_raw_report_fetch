000100********************************************************************
000200*                                                                  *
000300*    SCAPPREC -- REGISTERED APPLICATION RECORD                     *
000400*                                                                  *
000500*    ONE RECORD PER APPLICATION REGISTERED WITH THE SCANNING       *
000600*    SERVICE.  RECORDS ARE PRESENTED IN THE ORDER THE OPERATOR     *
000700*    WANTS THEM PROCESSED -- THE FETCH LOOP IN SCPOLRPT DOES       *
000800*    NOT RESEQUENCE THEM.                                          *
000900*                                                                  *
001000*    FIXED LENGTH 110.  ALPHANUMERIC FIELDS LEFT-JUSTIFIED,        *
001100*    SPACE PADDED.  NO FILLER -- THE THREE FIELDS BELOW ACCOUNT    *
001200*    FOR ALL 110 BYTES OF THE RECORD, THERE IS NO SPARE ROOM       *
001300*    LEFT IN THE LAYOUT FOR FUTURE FIELDS. SEE R.KOTHARI CHANGE    *
001400*    01/1994 BELOW IF THIS EVER NEEDS TO GROW.                     *
001500*                                                                  *
001600*    01/1994 R.KOTHARI  -- LAYOUT FROZEN AT 110 BYTES TO MATCH     *
001700*             THE SCANNER EXTRACT FEED.  DO NOT INSERT FIELDS      *
001800*             WITHOUT COORDINATING A LRECL CHANGE ON BOTH SIDES.   *
001900********************************************************************
002000*
002100    03  SC-APPLICATION-RECORD.
002200        05  APP-ID                      PIC X(40).
002300        05  APP-PUBLIC-ID               PIC X(30).
002400        05  APP-NAME                    PIC X(40).
