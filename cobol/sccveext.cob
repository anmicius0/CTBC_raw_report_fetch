000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SCCVEEXT.                                                    
000300 AUTHOR. M ESPARZA.                                                       
000400 INSTALLATION. T54 DATA SECURITY.                                         
000500 DATE-WRITTEN. 03/1999.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONCONFIDENTIAL.                                               
000800******************************************************************        
000900*                                                                *        
001000*A    ABSTRACT..                                                 *        
001100*  SCCVEEXT SCANS ONE VIOLATION'S CONDITION TEXT LEFT TO RIGHT   *        
001200*  FOR CVE-YYYY-NNNN IDENTIFIERS, DROPS REPEAT SIGHTINGS OF AN   *        
001300*  ID ALREADY COLLECTED, AND RETURNS THE SURVIVORS AS A SINGLE   *        
001400*  COMMA-AND-BLANK SEPARATED LIST.  CALLED ONCE PER VIOLATION    *        
001500*  BY SCPOLRPT DURING CONSOLIDATED-ROW ASSEMBLY.                 *        
001600*                                                                *        
001700*J    JCL..                                                      *        
001800*     NOT APPLICABLE -- CALLED SUBPROGRAM, NO EXECUTABLE JCL     *        
001900*     STEP OF ITS OWN.  LINK-EDITED INTO THE CALLING PROGRAM'S   *        
002000*     LOAD MODULE.                                               *        
002100*                                                                *        
002200*P    ENTRY PARAMETERS..                                         *        
002300*     LK-CONDITION-TEXT   (IN)  -- FLATTENED CONDITION NARRATIVE *        
002400*     LK-CVE-LIST         (OUT) -- DISTINCT CVE IDS, ", "-JOINED *        
002500*                                                                *        
002600*E    ERRORS DETECTED BY THIS ELEMENT..                          *        
002700*     NONE.  A VIOLATION CARRYING MORE THAN 20 DISTINCT IDS      *        
002800*     SIMPLY STOPS COLLECTING AT 20 -- HAS NOT HAPPENED YET.     *        
002900*                                                                *        
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *        
003100*     NONE.                                                      *        
003200*                                                                *        
003300*U    USER CONSTANTS AND TABLES REFERENCED..                     *        
003400*     WS-CONDITION-CHAR-TABLE ---- 200-BYTE CHARACTER SCAN VIEW  *        
003500*     WS-CVE-COLLECT-AREA     ---- MAX 20 DISTINCT IDS PER CALL  *        
003600*                                                                *        
003700******************************************************************        
003800*                                                                *        
003900*    C H A N G E   L O G                                         *        
004000*                                                                *        
004100* 1999-03-22 MFE CR06355 INITIAL VERSION -- SCANNER NOW REPORTS   CR06355 
004200*            CVE-YYYY-NNNN IDS DIRECTLY IN THE CONDITION TEXT,    CR06355 
004300*            RETIRING THE OLD NON-CVE EXCEPTION FEED.  SPLIT      CR06355 
004400*            OUT OF SCPOLRPT AS A CALLED MODULE.                  CR06355 
004500* 1999-08-16 MFE CR06301 YEAR-2000 REVIEW -- NO DATE FIELDS IN    CR06301 
004600*            THIS MODULE.  CERTIFIED Y2K COMPLIANT PER MEMO       CR06301 
004700*            98-114.                                              CR06301 
004800* 2001-03-14 TOK CR06810 RAISED LK-CONDITION-TEXT TO 200 BYTES TO CR06810 
004900*            MATCH THE WIDENED VIO-CONDITION-TEXT (SEE SCPOLRPT   CR06810 
005000*            AND SCVIOREC CHANGE LOGS).                           CR06810 
005100* 2004-11-09 FEE CR07455 RAISED THE MAX COLLECTED IDS PER         CR07455 
005200*            VIOLATION FROM 10 TO 20 -- SOME SCANNER FEEDS NOW    CR07455 
005300*            LIST MORE THAN 10 CVES AGAINST A SINGLE FINDING.     CR07455 
005400* 2009-05-04 TOK CR08010 ADDED A UPSI-0 TRACE DISPLAY OF THE      CR08010 
005500*            YEAR SEGMENT OF EACH MATCHED ID -- REQUESTED BY      CR08010 
005600*            OPS DURING INCIDENT INV-4471, LEFT IN FOR REUSE.     CR08010 
005700*                                                                *        
005800******************************************************************        
005900 EJECT                                                                    
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER. IBM-370.                                                
006300 OBJECT-COMPUTER. IBM-370.                                                
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     CLASS SC-DIGIT-CHARACTER IS '0' THRU '9'                             
006700     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                              
006800            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
006900 DATA DIVISION.                                                           
007000 WORKING-STORAGE SECTION.                                                 
007100 01  FILLER PIC X(32)                                                     
007200     VALUE 'SCCVEEXT WORKING STORAGE BEGINS'.                             
007300******************************************************************        
007400*    CONDITION TEXT CHARACTER-SCAN VIEW.  WS-SCAN-IDX WALKS THE  *        
007500*    TEXT LOOKING FOR A MATCH; WS-DIGIT-IDX COPIES CHARACTERS    *        
007600*    OUT OF THE SAME TABLE ONCE A MATCH STARTS.                  *        
007700******************************************************************        
007800 01  WS-CONDITION-TEXT-AREA          PIC X(200).                          
007900 01  WS-CONDITION-CHAR-TABLE REDEFINES WS-CONDITION-TEXT-AREA.            
008000     05 WS-CONDITION-CHAR            OCCURS 200 TIMES                     
008100                                      INDEXED BY WS-SCAN-IDX              
008200                                               WS-DIGIT-IDX               
008300                                      PIC X(01).                          
008400 EJECT                                                                    
008500******************************************************************        
008600*    CANDIDATE-ID WORK AREA -- HOLDS ONE MATCHED ID WHILE THE    *        
008700*    DIGIT RUN AFTER THE SECOND HYPHEN IS BEING EXTENDED.        *        
008800******************************************************************        
008900 01  WS-CANDIDATE-ID-AREA            PIC X(24).                           
009000 01  WS-CANDIDATE-ID-TABLE REDEFINES WS-CANDIDATE-ID-AREA.                
009100     05 WS-CANDIDATE-ID-CHAR         OCCURS 24 TIMES                      
009200                                      INDEXED BY WS-CAND-IDX              
009300                                      PIC X(01).                          
009400 EJECT                                                                    
009500******************************************************************        
009600*    YEAR-SEGMENT WORK AREA -- SPLIT INTO SINGLE BYTES SO THE    *        
009700*    FOUR DIGITS CAN BE COPIED IN FROM THE CHARACTER TABLE, AND  *        
009800*    REDEFINED NUMERIC FOR THE CR08010 TRACE DISPLAY.            *        
009900******************************************************************        
010000 01  WS-CVE-YEAR-DIGITS.                                                  
010100     05 WS-CVE-YEAR-D1               PIC X(01).                           
010200     05 WS-CVE-YEAR-D2               PIC X(01).                           
010300     05 WS-CVE-YEAR-D3               PIC X(01).                           
010400     05 WS-CVE-YEAR-D4               PIC X(01).                           
010500 01  WS-CVE-YEAR-NUMERIC REDEFINES WS-CVE-YEAR-DIGITS                     
010600                                      PIC 9(04).                          
010700 EJECT                                                                    
010800******************************************************************        
010900*    COLLECTED-ID TABLE -- FIRST-OCCURRENCE-WINS, ORDER          *        
011000*    PRESERVED, MAX 20 DISTINCT IDS PER CALL (CR07455).          *        
011100******************************************************************        
011200 01  WS-CVE-COLLECT-AREA.                                                 
011300     05 WS-CVE-ENTRY                 OCCURS 20 TIMES                      
011400                                      INDEXED BY WS-CVE-IDX.              
011500        10 WS-CVE-ENTRY-TEXT         PIC X(24).                           
011600 EJECT                                                                    
011700******************************************************************        
011800*    COUNTERS AND SWITCHES                                       *        
011900******************************************************************        
012000 01  WS-SCAN-LIMIT                   PIC S9(03) COMP-3 VALUE 191.         
012100 01  WS-CANDIDATE-ID-LEN             PIC S9(02) COMP-3 VALUE 0.           
012200 01  WS-CVE-COUNT                    PIC S9(02) COMP-3 VALUE 0.           
012300 01  WS-LIST-POINTER                 PIC S9(03) COMP-3 VALUE 1.           
012400 01  WS-SWITCHES.                                                         
012500     05 CVE-IS-DUPLICATE-IND         PIC X(01) VALUE 'N'.                 
012600        88 CVE-IS-DUPLICATE                    VALUE 'Y'.                 
012700     05 END-OF-DIGIT-RUN-IND         PIC X(01) VALUE 'N'.                 
012800        88 END-OF-DIGIT-RUN                    VALUE 'Y'.                 
012900 EJECT                                                                    
013000******************************************************************        
013100*    LINKAGE SECTION                                             *        
013200******************************************************************        
013300 LINKAGE SECTION.                                                         
013400 01  LK-CONDITION-TEXT               PIC X(200).                          
013500 01  LK-CVE-LIST                     PIC X(60).                           
013600 EJECT                                                                    
013700 PROCEDURE DIVISION USING LK-CONDITION-TEXT                               
013800                          LK-CVE-LIST.                                    
013900 0000-MAINLINE.                                                           
014000     PERFORM 1000-INITIALIZATION                                          
014100         THRU 1099-INITIALIZATION-EXIT.                                   
014200     PERFORM 2000-SCAN-CONDITION-TEXT                                     
014300         THRU 2099-SCAN-CONDITION-TEXT-EXIT.                              
014400     PERFORM 3000-BUILD-CVE-OUTPUT-LIST                                   
014500         THRU 3099-BUILD-CVE-OUTPUT-LIST-EXIT.                            
014600     GOBACK.                                                              
014700 EJECT                                                                    
014800******************************************************************        
014900*                  1000-INITIALIZATION                           *        
015000******************************************************************        
015100 1000-INITIALIZATION.                                                     
015200     MOVE LK-CONDITION-TEXT TO WS-CONDITION-TEXT-AREA.                    
015300     MOVE SPACES TO LK-CVE-LIST.                                          
015400     MOVE SPACES TO WS-CVE-COLLECT-AREA.                                  
015500     MOVE ZERO   TO WS-CVE-COUNT.                                         
015600     MOVE 1      TO WS-LIST-POINTER.                                      
015700 1099-INITIALIZATION-EXIT.                                                
015800     EXIT.                                                                
015900 EJECT                                                                    
016000******************************************************************        
016100*                  2000-SCAN-CONDITION-TEXT                      *        
016200*   WALKS THE CONDITION TEXT ONE BYTE AT A TIME LOOKING FOR THE  *        
016300*   CVE-DDDD-D... PATTERN.  A MATCH HANDS OFF TO 2110 TO COLLECT *        
016400*   THE FULL DIGIT RUN AND ADD IT IF IT IS NOT ALREADY HELD.     *        
016500******************************************************************        
016600 2000-SCAN-CONDITION-TEXT.                                                
016700     SET WS-SCAN-IDX TO 1.                                                
016800     PERFORM 2100-TEST-CVE-AT-POSITION                                    
016900         THRU 2199-TEST-CVE-AT-POSITION-EXIT                              
017000         UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT.                               
017100 2099-SCAN-CONDITION-TEXT-EXIT.                                           
017200     EXIT.                                                                
017300******************************************************************        
017400 2100-TEST-CVE-AT-POSITION.                                               
017500     IF WS-CONDITION-CHAR (WS-SCAN-IDX)     = 'C'                         
017600    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 1) = 'V'                         
017700    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 2) = 'E'                         
017800    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 3) = '-'                         
017900    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 4) IS SC-DIGIT-CHARACTER         
018000    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 5) IS SC-DIGIT-CHARACTER         
018100    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 6) IS SC-DIGIT-CHARACTER         
018200    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 7) IS SC-DIGIT-CHARACTER         
018300    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 8) = '-'                         
018400    AND WS-CONDITION-CHAR (WS-SCAN-IDX + 9) IS SC-DIGIT-CHARACTER         
018500         PERFORM 2110-COLLECT-DIGIT-RUN                                   
018600             THRU 2119-COLLECT-DIGIT-RUN-EXIT                             
018700     END-IF.                                                              
018800     SET WS-SCAN-IDX UP BY 1.                                             
018900 2199-TEST-CVE-AT-POSITION-EXIT.                                          
019000     EXIT.                                                                
019100******************************************************************        
019200 2110-COLLECT-DIGIT-RUN.                                                  
019300     MOVE SPACES TO WS-CANDIDATE-ID-AREA.                                 
019400     SET WS-DIGIT-IDX TO WS-SCAN-IDX.                                     
019500     SET WS-CAND-IDX  TO 1.                                               
019600     PERFORM 2111-COPY-ONE-FIXED-CHAR                                     
019700         THRU 2111-COPY-ONE-FIXED-CHAR-EXIT                               
019800         UNTIL WS-CAND-IDX > 10.                                          
019900     MOVE 10 TO WS-CANDIDATE-ID-LEN.                                      
020000     MOVE 'N' TO END-OF-DIGIT-RUN-IND.                                    
020100     PERFORM 2112-EXTEND-DIGIT-RUN                                        
020200         THRU 2119-EXTEND-DIGIT-RUN-EXIT                                  
020300         UNTIL END-OF-DIGIT-RUN.                                          
020400     MOVE WS-CONDITION-CHAR (WS-SCAN-IDX + 4) TO WS-CVE-YEAR-D1.          
020500     MOVE WS-CONDITION-CHAR (WS-SCAN-IDX + 5) TO WS-CVE-YEAR-D2.          
020600     MOVE WS-CONDITION-CHAR (WS-SCAN-IDX + 6) TO WS-CVE-YEAR-D3.          
020700     MOVE WS-CONDITION-CHAR (WS-SCAN-IDX + 7) TO WS-CVE-YEAR-D4.          
020800     IF WS-TRACE-SWITCH-ON                                                
020900         DISPLAY 'SCCVEEXT - CVE YEAR SEGMENT '                           
021000                 WS-CVE-YEAR-NUMERIC                                      
021100     END-IF.                                                              
021200     PERFORM 2200-ADD-CVE-IF-NEW                                          
021300         THRU 2299-ADD-CVE-IF-NEW-EXIT.                                   
021400 2119-COLLECT-DIGIT-RUN-EXIT.                                             
021500     EXIT.                                                                
021600******************************************************************        
021700 2111-COPY-ONE-FIXED-CHAR.                                                
021800     MOVE WS-CONDITION-CHAR (WS-DIGIT-IDX)                                
021900         TO WS-CANDIDATE-ID-CHAR (WS-CAND-IDX).                           
022000     SET WS-DIGIT-IDX UP BY 1.                                            
022100     SET WS-CAND-IDX  UP BY 1.                                            
022200 2111-COPY-ONE-FIXED-CHAR-EXIT.                                           
022300     EXIT.                                                                
022400 EJECT                                                                    
022500******************************************************************        
022600*                  2112-EXTEND-DIGIT-RUN                         *        
022700*   ADDS ONE MORE DIGIT TO THE CANDIDATE ID AS LONG AS THE NEXT  *        
022800*   CHARACTER IS A DIGIT, THE TEXT HAS NOT RUN OUT, AND THE      *        
022900*   24-BYTE CANDIDATE AREA HAS ROOM LEFT.                        *        
023000******************************************************************        
023100 2112-EXTEND-DIGIT-RUN.                                                   
023200     IF WS-DIGIT-IDX > 200                                                
023300         MOVE 'Y' TO END-OF-DIGIT-RUN-IND                                 
023400     ELSE                                                                 
023500         IF WS-CANDIDATE-ID-LEN NOT LESS THAN 24                          
023600             MOVE 'Y' TO END-OF-DIGIT-RUN-IND                             
023700         ELSE                                                             
023800             IF WS-CONDITION-CHAR (WS-DIGIT-IDX)                          
023900                                   IS SC-DIGIT-CHARACTER                  
024000                 SET WS-CAND-IDX TO WS-CANDIDATE-ID-LEN                   
024100                 SET WS-CAND-IDX UP BY 1                                  
024200                 MOVE WS-CONDITION-CHAR (WS-DIGIT-IDX)                    
024300                     TO WS-CANDIDATE-ID-CHAR (WS-CAND-IDX)                
024400                 ADD 1 TO WS-CANDIDATE-ID-LEN                             
024500                 SET WS-DIGIT-IDX UP BY 1                                 
024600             ELSE                                                         
024700                 MOVE 'Y' TO END-OF-DIGIT-RUN-IND                         
024800             END-IF                                                       
024900         END-IF                                                           
025000     END-IF.                                                              
025100 2119-EXTEND-DIGIT-RUN-EXIT.                                              
025200     EXIT.                                                                
025300 EJECT                                                                    
025400******************************************************************        
025500*                  2200-ADD-CVE-IF-NEW                           *        
025600*   FIRST OCCURRENCE WINS -- IF THE CANDIDATE ID IS ALREADY IN   *        
025700*   THE COLLECTED LIST IT IS DROPPED, OTHERWISE IT IS APPENDED.  *        
025800******************************************************************        
025900 2200-ADD-CVE-IF-NEW.                                                     
026000     MOVE 'N' TO CVE-IS-DUPLICATE-IND.                                    
026100     SET WS-CVE-IDX TO 1.                                                 
026200     PERFORM 2210-CHECK-ONE-COLLECTED-CVE                                 
026300         THRU 2219-CHECK-ONE-COLLECTED-CVE-EXIT                           
026400         UNTIL CVE-IS-DUPLICATE                                           
026500            OR WS-CVE-IDX > WS-CVE-COUNT.                                 
026600     IF NOT CVE-IS-DUPLICATE                                              
026700    AND WS-CVE-COUNT < 20                                                 
026800         ADD 1 TO WS-CVE-COUNT                                            
026900         SET WS-CVE-IDX TO WS-CVE-COUNT                                   
027000         MOVE WS-CANDIDATE-ID-AREA                                        
027100             TO WS-CVE-ENTRY-TEXT (WS-CVE-IDX)                            
027200     END-IF.                                                              
027300 2299-ADD-CVE-IF-NEW-EXIT.                                                
027400     EXIT.                                                                
027500******************************************************************        
027600 2210-CHECK-ONE-COLLECTED-CVE.                                            
027700     IF WS-CVE-ENTRY-TEXT (WS-CVE-IDX)                                    
027800                          EQUAL TO WS-CANDIDATE-ID-AREA                   
027900         MOVE 'Y' TO CVE-IS-DUPLICATE-IND                                 
028000     ELSE                                                                 
028100         SET WS-CVE-IDX UP BY 1                                           
028200     END-IF.                                                              
028300 2219-CHECK-ONE-COLLECTED-CVE-EXIT.                                       
028400     EXIT.                                                                
028500 EJECT                                                                    
028600******************************************************************        
028700*                  3000-BUILD-CVE-OUTPUT-LIST                    *        
028800*   JOINS THE SURVIVING IDS WITH ", " INTO LK-CVE-LIST, USING A  *        
028900*   RUNNING POINTER SO EACH STRING ONLY EVER APPENDS.            *        
029000******************************************************************        
029100 3000-BUILD-CVE-OUTPUT-LIST.                                              
029200     IF WS-CVE-COUNT > 0                                                  
029300         SET WS-CVE-IDX TO 1                                              
029400         PERFORM 3010-APPEND-ONE-CVE                                      
029500             THRU 3019-APPEND-ONE-CVE-EXIT                                
029600             UNTIL WS-CVE-IDX > WS-CVE-COUNT                              
029700     END-IF.                                                              
029800 3099-BUILD-CVE-OUTPUT-LIST-EXIT.                                         
029900     EXIT.                                                                
030000******************************************************************        
030100 3010-APPEND-ONE-CVE.                                                     
030200     IF WS-CVE-IDX > 1                                                    
030300         STRING ', ' DELIMITED BY SIZE                                    
030400             INTO LK-CVE-LIST                                             
030500             WITH POINTER WS-LIST-POINTER                                 
030600         END-STRING                                                       
030700     END-IF.                                                              
030800     STRING WS-CVE-ENTRY-TEXT (WS-CVE-IDX) DELIMITED BY SPACE             
030900         INTO LK-CVE-LIST                                                 
031000         WITH POINTER WS-LIST-POINTER                                     
031100     END-STRING.                                                          
031200     SET WS-CVE-IDX UP BY 1.                                              
031300 3019-APPEND-ONE-CVE-EXIT.                                                
031400     EXIT.                                                                
031500                                                                          
