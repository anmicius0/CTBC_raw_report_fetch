000100********************************************************************
000200*                                                                  *
000300*    SCOUTREC -- CONSOLIDATED VIOLATION REPORT ROW WORK AREA       *
000400*                                                                  *
000500*    HOLDS THE FOURTEEN COLUMNS OF ONE CONSOLIDATED-REPORT DETAIL  *
000600*    ROW WHILE PASS 2 OF THE CONSOLIDATOR BUILDS IT, AND THE       *
000700*    ASSEMBLED COMMA-DELIMITED LINE THAT GETS WRITTEN TO THE       *
000800*    REPORT FILE.  THE REPORT FILE ITSELF IS VARIABLE LENGTH SO,   *
000900*    UNLIKE SCAPPREC AND SCVIOREC, THIS AREA CARRIES SPARE ROOM.   *
001000*                                                                  *
001100*    11/1996 R.KOTHARI  -- SPLIT THE COLUMN FIELDS FROM THE        *
001200*             ASSEMBLED-LINE BUFFER SO A NEW COLUMN CAN BE ADDED   *
001300*             WITHOUT RESIZING THE STRING TARGET EVERY TIME.       *
001400********************************************************************
001500*
001600    03  SC-REPORT-ROW-FIELDS.
001700        05  SC-OUT-ROW-NUMBER-ED        PIC ZZZZ9.
001800        05  SC-OUT-APPLICATION          PIC X(30).
001900        05  SC-OUT-ORGANIZATION         PIC X(30).
002000        05  SC-OUT-TIME                 PIC X(12)
002100                                        VALUE '10 hours ago'.
002200        05  SC-OUT-CRITICAL             PIC 9(05).
002300        05  SC-OUT-SEVERE               PIC 9(05).
002400        05  SC-OUT-MODERATE             PIC 9(05).
002500        05  SC-OUT-POLICY               PIC X(40).
002600        05  SC-OUT-COMPONENT            PIC X(60).
002700        05  SC-OUT-THREAT               PIC 9(02).
002800        05  SC-OUT-POLICY-ACTION        PIC X(60).
002900        05  SC-OUT-CONSTRAINT-NAME      PIC X(60).
003000        05  SC-OUT-CONDITION            PIC X(200).
003100        05  SC-OUT-CVE-LIST             PIC X(60).
003200        05  FILLER                      PIC X(20).
003300*
003400    03  SC-REPORT-LINE-AREA.
003500        05  SC-REPORT-LINE              PIC X(650).
003600        05  FILLER                      PIC X(50) VALUE SPACES.
