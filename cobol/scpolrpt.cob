000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SCPOLRPT.                                                    
000300 AUTHOR. R KOTHARI.                                                       
000400 INSTALLATION. T54 DATA SECURITY.                                         
000500 DATE-WRITTEN. 11/1989.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONCONFIDENTIAL.                                               
000800******************************************************************        
000900*                                                                *        
001000*A    ABSTRACT..                                                 *        
001100*  SCPOLRPT CONSOLIDATES THE SOFTWARE-SCANNER VIOLATION REPORTS  *        
001200*  FOR EVERY APPLICATION REGISTERED WITH THE SCANNING SERVICE    *        
001300*  INTO ONE FLAT SECURITY REPORT.  THE PROGRAM COUNTS VIOLATIONS *        
001400*  PER APPLICATION BY SEVERITY BAND, CLASSIFIES EACH VIOLATION   *        
001500*  INTO A POLICY/ACTION LABEL, EXTRACTS CVE IDENTIFIERS FROM THE *        
001600*  CONDITION TEXT, AND WRITES ONE DETAIL ROW PER VIOLATION TO    *        
001700*  THE CONSOLIDATED REPORT FILE.                                 *        
001800*                                                                *        
001900*J    JCL..                                                      *        
002000*                                                                *        
002100* //SCPOLRPT EXEC PGM=SCPOLRPT                                   *        
002200* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *        
002300* //SYSOUT   DD SYSOUT=*                                         *        
002400* //APPLIST  DD DISP=SHR,DSN=T54.T9511F0.SCPOLRPT.APPL.DATA      *        
002500* //VIOLIST  DD DISP=SHR,DSN=T54.T9511F0.SCPOLRPT.VIOL.DATA      *        
002600* //RPTOUT   DD DSN=T54.T9511F0.SCPOLRPT.OUTPUT.DATA,            *        
002700* //            DISP=(,CATLG,CATLG),                             *        
002800* //            UNIT=USER,                                       *        
002900* //            SPACE=(CYL,(50,30),RLSE),                        *        
003000* //            DCB=(RECFM=FB,LRECL=650,BLKSIZE=0)               *        
003100* //SYSIPT   DD DUMMY                                            *        
003200* //*                                                            *        
003300*                                                                *        
003400*P    ENTRY PARAMETERS..                                         *        
003500*     NONE.                                                      *        
003600*                                                                *        
003700*E    ERRORS DETECTED BY THIS ELEMENT..                          *        
003800*     I/O ERROR ON FILES.                                        *        
003900*     APPLICATION OR VIOLATION TABLE OVERFLOW.                   *        
004000*                                                                *        
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *        
004200*                                                                *        
004300*     SCSEVCLS ---- SEVERITY BAND / POLICY-ACTION CLASSIFIER     *        
004400*     SCCVEEXT ---- CVE IDENTIFIER EXTRACTOR                     *        
004500*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *        
004600*                                                                *        
004700*U    USER CONSTANTS AND TABLES REFERENCED..                     *        
004800*     SC-APPLICATION-TABLE  ---- MAX 500 APPLICATIONS PER RUN    *        
004900*     SC-VIOLATION-TABLE    ---- MAX 5000 VIOLATIONS PER RUN     *        
005000*                                                                *        
005100******************************************************************        
005200*                                                                *        
005300*    C H A N G E   L O G                                         *        
005400*                                                                *        
005500* 1989-11-02 RKO CR04471 INITIAL FILEPASS -- CONSOLIDATES THE     CR04471 
005600*            OLD SOFTWARE-EXCEPTION FEED INTO ONE OFFLINE REPORT. CR04471 
005700* 1990-04-18 RKO CR04618 ADDED SEVERITY BAND COUNTS PER REQUEST   CR04618 
005800*            OF THE AUDIT GROUP.                                  CR04618 
005900* 1991-09-05 TOK CR05102 CHANGED POLICY/ACTION LABEL TO CARRY THE CR05102 
006000*            THREAT CATEGORY WHEN THE CATEGORY IS NOT SECURITY.   CR05102 
006100* 1993-02-11 RKO CR05590 RAISED VIOLATION TABLE MAX FROM 2000 TO  CR05590 
006200*            5000 -- Q1 SCAN VOLUME OUTGREW THE OLD LIMIT.        CR05590 
006300* 1994-01-07 RKO CR05611 FROZE APPLICATION RECORD LAYOUT AT 110   CR05611 
006400*            BYTES TO MATCH THE SCANNER EXTRACT FEED.             CR05611 
006500* 1996-11-14 RKO CR06004 SPLIT REPORT-ROW FIELDS FROM THE LINE    CR06004 
006600*            BUFFER SO NEW COLUMNS DO NOT FORCE A STRING REWRITE. CR06004 
006700* 1998-06-30 MFE CR06299 YEAR-2000 REVIEW -- RUN-DATE BREAKDOWN   CR06299 
006800*            ALREADY CARRIES A 2-DIGIT YEAR ONLY, NO CENTURY      CR06299 
006900*            WINDOWING NEEDED SINCE THE DATE IS DISPLAY ONLY.     CR06299 
007000*            CERTIFIED Y2K COMPLIANT PER MEMO 98-114.             CR06299 
007100* 1999-03-22 MFE CR06355 RETIRED THE OLD NON-CVE EXCEPTION FEED,  CR06355 
007200*            SCANNER NOW REPORTS CVE-YYYY-NNNN IDS IN THE         CR06355 
007300*            CONDITION TEXT.  ADDED CVE-EXTRACTOR CALL.           CR06355 
007400* 2001-03-14 TOK CR06810 WIDENED VIO-CONDITION-TEXT TO 200 AND    CR06810 
007500*            ADDED VIO-THREAT-CATEGORY (SEE SCVIOREC CHANGE LOG). CR06810 
007600* 2003-08-01 TOK CR07220 SEPARATED SEVERITY CLASSIFICATION INTO   CR07220 
007700*            ITS OWN CALLED MODULE, SCSEVCLS, SO THE BANKING      CR07220 
007800*            GROUP COULD REUSE THE SAME BANDING RULES.            CR07220 
007900* 2005-05-19 FEE CR07640 CORRECTED "SECURITY-CVSS SCORE THAN OR   CR07640 
008000*            EQUALS 7" LABEL WORDING TO MATCH THE APPROVED FORM   CR07640 
008100*            IN THE COMPLIANCE STYLE GUIDE (KEPT AS WRITTEN).     CR07640 
008200* 2007-10-09 FEE CR08015 GLOBAL ROW NUMBER NOW CONTINUES ACROSS   CR08015 
008300*            APPLICATIONS INSTEAD OF RESETTING PER APPLICATION.   CR08015 
008400* 2012-06-04 FEE CR08610 CORRECTED MOVE CORRESPONDING ON THE      CR08610 
008500*            VIOLATION LOOK-AHEAD BUFFER -- IT WAS CODED AGAINST  CR08610 
008600*            THE FD 01-LEVEL RECORD INSTEAD OF THE SCVIOREC       CR08610 
008700*            GROUP, SO CORRESPONDING NEVER MATCHED A SINGLE       CR08610 
008800*            VIO- FIELD AND NO APPLICATION EVER SHOWED A          CR08610 
008900*            MATCHING VIOLATION.  ALSO QUOTE CONSOLIDATED-REPORT  CR08610 
009000*            COLUMNS THAT CONTAIN AN EMBEDDED COMMA, AND DROP     CR08610 
009100*            THE LEADING BLANKS SCPOLRPT WAS WRITING IN FRONT OF  CR08610 
009200*            THE ROW NUMBER COLUMN.                               CR08610 
009300*                                                                *        
009400******************************************************************        
009500 EJECT                                                                    
009600 ENVIRONMENT DIVISION.                                                    
009700 CONFIGURATION SECTION.                                                   
009800 SOURCE-COMPUTER. IBM-370.                                                
009900 OBJECT-COMPUTER. IBM-370.                                                
010000 SPECIAL-NAMES.                                                           
010100     C01 IS TOP-OF-FORM                                                   
010200     CLASS SC-DIGIT-CHARACTER IS '0' THRU '9'                             
010300     UPSI-0 ON STATUS IS SC-PREVIEW-EXTENDED                              
010400            OFF STATUS IS SC-PREVIEW-NORMAL.                              
010500 INPUT-OUTPUT SECTION.                                                    
010600 FILE-CONTROL.                                                            
010700     SELECT SC-APPLICATION-FILE                                           
010800         ASSIGN TO APPLIST                                                
010900         ORGANIZATION IS LINE SEQUENTIAL                                  
011000         FILE STATUS IS WS-APPLICATION-FILE-STATUS.                       
011100     SELECT SC-VIOLATION-FILE                                             
011200         ASSIGN TO VIOLIST                                                
011300         ORGANIZATION IS LINE SEQUENTIAL                                  
011400         FILE STATUS IS WS-VIOLATION-FILE-STATUS.                         
011500     SELECT SC-REPORT-FILE                                                
011600         ASSIGN TO RPTOUT                                                 
011700         ORGANIZATION IS LINE SEQUENTIAL                                  
011800         FILE STATUS IS WS-REPORT-FILE-STATUS.                            
011900 DATA DIVISION.                                                           
012000 FILE SECTION.                                                            
012100 FD  SC-APPLICATION-FILE.                                                 
012200 01  SC-APPLICATION-REC.                                                  
012300     COPY SCAPPREC.                                                       
012400 FD  SC-VIOLATION-FILE.                                                   
012500 01  SC-VIOLATION-REC.                                                    
012600     COPY SCVIOREC.                                                       
012700 FD  SC-REPORT-FILE.                                                      
012800 01  SC-REPORT-FILE-LINE          PIC X(650).                             
012900 EJECT                                                                    
013000 WORKING-STORAGE SECTION.                                                 
013100 01  FILLER PIC X(32)                                                     
013200     VALUE 'SCPOLRPT WORKING STORAGE BEGINS '.                            
013300******************************************************************        
013400*    FILE STATUS AND SWITCHES                                    *        
013500******************************************************************        
013600 01  READ-ONLY-WORK-AREA.                                                 
013700     05 WS-DUMMY               PIC X VALUE SPACE.                         
013800     05 BINARY1                COMP PIC S9(04) VALUE +1.                  
013900     05 MSG01-IO-ERROR         PIC X(19)                                  
014000                                VALUE 'I/O ERROR ON FILE -'.              
014100     05 WS-APPLICATION-FILE-STATUS PIC X(02).                             
014200        88 WS-APPLICATION-FILE-OK    VALUE '00'.                          
014300        88 WS-APPLICATION-FILE-EOF   VALUE '10'.                          
014400     05 WS-VIOLATION-FILE-STATUS   PIC X(02).                             
014500        88 WS-VIOLATION-FILE-OK     VALUE '00'.                           
014600        88 WS-VIOLATION-FILE-EOF    VALUE '10'.                           
014700     05 WS-REPORT-FILE-STATUS      PIC X(02).                             
014800        88 WS-REPORT-FILE-OK        VALUE '00'.                           
014900* PROCESSING SWITCHES                                                     
015000     05 END-OF-APPLICATIONS-IND  PIC X(01) VALUE 'N'.                     
015100        88 END-OF-APPLICATIONS       VALUE 'Y'.                           
015200     05 END-OF-VIOLATIONS-IND    PIC X(01) VALUE 'N'.                     
015300        88 END-OF-VIOLATIONS         VALUE 'Y'.                           
015400     05 SC-APP-MATCHED-IND       PIC X(01) VALUE 'N'.                     
015500        88 SC-APP-HAS-VIOLATIONS     VALUE 'Y'.                           
015600        88 SC-APP-HAS-NO-VIOLATIONS  VALUE 'N'.                           
015700 EJECT                                                                    
015800******************************************************************        
015900*    TABLE LIMITS -- THE FUNNY REDEFINES BELOW KEEPS THE HALF-WO *        
016000*    FORM OF THE VIOLATION-TABLE CEILING NEXT TO ITS FULL-WORD   *        
016100*    FORM, THE SAME WAY THE POLICY-EXTRACT PROGRAMS DO FOR THEIR *        
016200*    SEGMENT MAXIMUMS.                                           *        
016300******************************************************************        
016400 01  SC-MAX-VIOLATIONS-FULL       COMP PIC S9(08) VALUE +5000.            
016500 01  FILLER REDEFINES SC-MAX-VIOLATIONS-FULL.                             
016600     05 FILLER                    PIC X(2).                               
016700     05 SC-MAX-VIOLATIONS-HALF    COMP PIC 9(4).                          
016800 01  SC-MAX-APPLICATIONS          COMP PIC S9(04) VALUE +500.             
016900 EJECT                                                                    
017000******************************************************************        
017100*    RUN-DATE WORK AREA                                          *        
017200******************************************************************        
017300 01  WS-CURR-DATE                 PIC 9(06) VALUE ZERO.                   
017400 01  WS-CURR-DATE-BROKEN REDEFINES WS-CURR-DATE.                          
017500     05 WS-CURR-YY                PIC 9(02).                              
017600     05 WS-CURR-MO                PIC 9(02).                              
017700     05 WS-CURR-DAY               PIC 9(02).                              
017800 01  WS-CURR-DATE-ALPHA REDEFINES WS-CURR-DATE PIC X(06).                 
017900 01  WS-CURR-DATE-DISPLAY.                                                
018000     05 WS-CURR-DATE-DISP-MO      PIC 9(02).                              
018100     05 FILLER                    PIC X VALUE '/'.                        
018200     05 WS-CURR-DATE-DISP-DAY     PIC 9(02).                              
018300     05 FILLER                    PIC X VALUE '/'.                        
018400     05 WS-CURR-DATE-DISP-YY      PIC 9(02).                              
018500 EJECT                                                                    
018600******************************************************************        
018700*    COUNTERS                                                    *        
018800******************************************************************        
018900 01  WS-WORK-COUNTERS.                                                    
019000     05 WS-APP-TOTAL-CNTR         PIC S9(05) COMP-3 VALUE +0.             
019100     05 WS-APP-SUCCESS-CNTR       PIC S9(05) COMP-3 VALUE +0.             
019200     05 WS-APP-FAILED-CNTR        PIC S9(05) COMP-3 VALUE +0.             
019300     05 WS-VIO-TOTAL-CNTR         PIC S9(07) COMP-3 VALUE +0.             
019400     05 WS-ROW-NUMBER             PIC S9(07) COMP-3 VALUE +0.             
019500     05 WS-PREVIEW-CNTR           PIC S9(03) COMP-3 VALUE +0.             
019600     05 WS-VIO-MATCH-CNTR         PIC S9(05) COMP-3 VALUE +0.             
019700 EJECT                                                                    
019800******************************************************************        
019900*    APPLICATION TABLE -- ONE ENTRY PER REGISTERED APPLICATION,  *        
020000*    BUILT FROM SC-APPLICATION-FILE, CARRYING ITS FETCH STATUS   *        
020100*    AND -- AFTER PASS 1 -- ITS THREE FINAL SEVERITY TOTALS.     *        
020200******************************************************************        
020300 01  SC-APPLICATION-TABLE.                                                
020400     05 SC-APP-ENTRY OCCURS 500 TIMES                                     
020500                      INDEXED BY SC-APP-IDX.                              
020600        10 SC-APP-TAB-ID              PIC X(40).                          
020700        10 SC-APP-TAB-PUBLIC-ID       PIC X(30).                          
020800        10 SC-APP-TAB-NAME            PIC X(40).                          
020900        10 SC-APP-TAB-STATUS          PIC X(01).                          
021000           88 SC-APP-TAB-SUCCESS         VALUE 'S'.                       
021100           88 SC-APP-TAB-FAILED          VALUE 'F'.                       
021200        10 SC-APP-TAB-CRITICAL-TOTAL  PIC 9(05) COMP-3 VALUE 0.           
021300        10 SC-APP-TAB-SEVERE-TOTAL    PIC 9(05) COMP-3 VALUE 0.           
021400        10 SC-APP-TAB-MODERATE-TOTAL  PIC 9(05) COMP-3 VALUE 0.           
021500        10 FILLER                     PIC X(05).                          
021600 EJECT                                                                    
021700******************************************************************        
021800*    VIOLATION TABLE -- ONE ENTRY PER FLATTENED VIOLATION DETAIL *        
021900*    RECORD, CARRYING A BACK-POINTER TO ITS OWNING ENTRY IN THE  *        
022000*    APPLICATION TABLE ABOVE SO PASS 2 CAN PICK UP THAT ENTRY'S  *        
022100*    FINAL SEVERITY TOTALS.                                      *        
022200******************************************************************        
022300 01  SC-VIOLATION-TABLE.                                                  
022400     05 SC-VIO-ENTRY OCCURS 5000 TIMES                                    
022500                      INDEXED BY SC-VIO-IDX.                              
022600        10 SC-VIO-TAB-APP-INDEX       PIC S9(05) COMP.                    
022700        10 SC-VIO-TAB-APP-PUBLIC-ID   PIC X(30).                          
022800        10 SC-VIO-TAB-ORG-ID          PIC X(30).                          
022900        10 SC-VIO-TAB-COMPONENT-NAME  PIC X(60).                          
023000        10 SC-VIO-TAB-POLICY-NAME     PIC X(40).                          
023100        10 SC-VIO-TAB-THREAT-LEVEL    PIC 9(02).                          
023200        10 SC-VIO-TAB-THREAT-CATEGORY PIC X(20).                          
023300        10 SC-VIO-TAB-CONSTRAINT-NAME PIC X(60).                          
023400        10 SC-VIO-TAB-CONDITION-TEXT  PIC X(200).                         
023500        10 FILLER                     PIC X(08).                          
023600 EJECT                                                                    
023700******************************************************************        
023800*    LOOK-AHEAD BUFFER FOR THE VIOLATION FILE -- THE FETCH LOOP  *        
023900*    MATCHES BUFFERED RECORDS AGAINST THE CURRENT APPLICATION'S  *        
024000*    PUBLIC ID, THE SAME CONTROL-BREAK TECHNIQUE THE TRAILER-LIS *        
024100*    PASSES USE ON THE POLICY EXTRACT FILES.                     *        
024200******************************************************************        
024300 01  WS-NEXT-VIOLATION.                                                   
024400     COPY SCVIOREC REPLACING SC-VIOLATION-RECORD                          
024500                           BY WS-NEXT-VIOLATION-FIELDS.                   
024600 EJECT                                                                    
024700******************************************************************        
024800*    CONSOLIDATED REPORT ROW WORK AREA AND HEADER LINE           *        
024900******************************************************************        
025000 01  SC-REPORT-ROW.                                                       
025100     COPY SCOUTREC.                                                       
025200 01  WS-REPORT-HEADER-LINE.                                               
025300     05 FILLER                    PIC X(40) VALUE                         
025400        'No.,Application,Organization,time,Critic'.                       
025500     05 FILLER                    PIC X(40) VALUE                         
025600        'al (7-10),Severe (4-6),Moderate (1-3),Po'.                       
025700     05 FILLER                    PIC X(40) VALUE                         
025800        'licy,Component,Threat,Policy/Action,Cons'.                       
025900     05 FILLER                    PIC X(25) VALUE                         
026000        'traint Name,Condition,CVE'.                                      
026100 01  WS-LINE-LENGTH                 PIC S9(04) COMP.                      
026200 EJECT                                                                    
026300******************************************************************        
026400*    LINKAGE WORK AREAS FOR THE CALLED CLASSIFIER AND EXTRACTOR  *        
026500******************************************************************        
026600 01  WS-SEVERITY-BAND               PIC X(08).                            
026700 01  WS-POLICY-ACTION                PIC X(60).                           
026800 01  WS-CVE-LIST                     PIC X(60).                           
026900******************************************************************        
027000*    CSV FIELD-QUOTING AND ROW-NUMBER TRIM WORK AREAS -- SEE              
027100*    6020-ASSEMBLE-DELIMITED-LINE.  ADDED CR08610.                        
027200******************************************************************        
027300 01  WS-CSV-FIELD-TEXT              PIC X(202).                   CR08610 
027400 01  WS-CSV-FIELD-CHAR-TABLE REDEFINES WS-CSV-FIELD-TEXT.         CR08610 
027500    05 WS-CSV-FIELD-CHAR            OCCURS 202 TIMES              CR08610 
027600                                     INDEXED BY WS-CSV-CHAR-IDX   CR08610 
027700                                     PIC X(01).                   CR08610 
027800 01  WS-CSV-FIELD-WIDTH              PIC S9(03) COMP-3.           CR08610 
027900 01  WS-CSV-TRIMMED-LEN              PIC S9(03) COMP-3.           CR08610 
028000 01  WS-CSV-COMMA-CNTR               PIC S9(03) COMP-3.           CR08610 
028100 01  WS-CSV-QUOTED-FIELD             PIC X(202).                  CR08610 
028200 01  WS-CSV-LINE-PTR                 PIC S9(03) COMP-3 VALUE +1.  CR08610 
028300 01  WS-CSV-ROWNUM-TEXT              PIC X(05).                   CR08610 
028400 01  WS-CSV-ROWNUM-CHAR-TABLE REDEFINES WS-CSV-ROWNUM-TEXT.       CR08610 
028500    05 WS-CSV-ROWNUM-CHAR           OCCURS 5 TIMES                CR08610 
028600                                     INDEXED BY WS-CSV-ROWNUM-IDX CR08610 
028700                                     PIC X(01).                   CR08610 
028800 01  WS-CSV-ROWNUM-START             PIC S9(01) COMP-3.           CR08610 
028900 01  WS-CSV-ROWNUM-LEN               PIC S9(01) COMP-3.           CR08610 
029000 01  WS-CSV-SWITCHES.                                             CR08610 
029100    05 CSV-TRIM-DONE-IND            PIC X(01) VALUE 'N'.          CR08610 
029200       88 CSV-TRIM-DONE                 VALUE 'Y'.                CR08610 
029300       88 CSV-TRIM-NOT-DONE             VALUE 'N'.                CR08610 
029400    05 CSV-ROWNUM-TRIM-DONE-IND     PIC X(01) VALUE 'N'.          CR08610 
029500       88 CSV-ROWNUM-TRIM-DONE          VALUE 'Y'.                CR08610 
029600       88 CSV-ROWNUM-TRIM-NOT-DONE      VALUE 'N'.                CR08610 
029700 EJECT                                                                    
029800 PROCEDURE DIVISION.                                                      
029900 0000-CONTROL-PROCESS.                                                    
030000     PERFORM 1000-INITIALIZATION                                          
030100         THRU 1099-INITIALIZATION-EXIT.                                   
030200     PERFORM 1100-OPEN-FILES                                              
030300         THRU 1199-OPEN-FILES-EXIT.                                       
030400     IF WS-APP-TOTAL-CNTR EQUAL TO ZERO                                   
030500         DISPLAY 'NO APPLICATIONS TO PROCESS'                             
030600     ELSE                                                                 
030700         PERFORM 1200-LOG-PREVIEW-LIST                                    
030800             THRU 1299-LOG-PREVIEW-LIST-EXIT                              
030900         PERFORM 2000-MAIN-PROCESS                                        
031000             THRU 2099-MAIN-PROCESS-EXIT                                  
031100             VARYING SC-APP-IDX FROM 1 BY 1                               
031200             UNTIL SC-APP-IDX GREATER THAN WS-APP-TOTAL-CNTR              
031300         PERFORM 4000-DISPLAY-RUN-SUMMARY                                 
031400             THRU 4099-DISPLAY-RUN-SUMMARY-EXIT                           
031500         IF WS-APP-SUCCESS-CNTR GREATER THAN ZERO                         
031600             PERFORM 5000-PASS1-ACCUMULATE-TOTALS                         
031700                 THRU 5099-PASS1-ACCUMULATE-TOTALS-EXIT                   
031800             PERFORM 6000-PASS2-EMIT-DETAIL-ROWS                          
031900                 THRU 6099-PASS2-EMIT-DETAIL-ROWS-EXIT                    
032000         END-IF                                                           
032100     END-IF.                                                              
032200     PERFORM EOJ9000-CLOSE-FILES                                          
032300         THRU EOJ9999-EXIT.                                               
032400     GOBACK.                                                              
032500 EJECT                                                                    
032600******************************************************************        
032700*                  1000-INITIALIZATION                           *        
032800******************************************************************        
032900 1000-INITIALIZATION.                                                     
033000     INITIALIZE WS-WORK-COUNTERS.                                         
033100     INITIALIZE SC-APPLICATION-TABLE.                                     
033200     INITIALIZE SC-VIOLATION-TABLE.                                       
033300     MOVE 'N' TO END-OF-APPLICATIONS-IND.                                 
033400     MOVE 'N' TO END-OF-VIOLATIONS-IND.                                   
033500     ACCEPT WS-CURR-DATE FROM DATE.                                       
033600     MOVE WS-CURR-MO  TO WS-CURR-DATE-DISP-MO.                            
033700     MOVE WS-CURR-DAY TO WS-CURR-DATE-DISP-DAY.                           
033800     MOVE WS-CURR-YY  TO WS-CURR-DATE-DISP-YY.                            
033900 1099-INITIALIZATION-EXIT.                                                
034000     EXIT.                                                                
034100 EJECT                                                                    
034200******************************************************************        
034300*                  1100-OPEN-FILES                               *        
034400******************************************************************        
034500 1100-OPEN-FILES.                                                         
034600     OPEN INPUT SC-APPLICATION-FILE.                                      
034700     IF NOT WS-APPLICATION-FILE-OK                                        
034800         DISPLAY MSG01-IO-ERROR ' APPLIST '                               
034900                 WS-APPLICATION-FILE-STATUS                               
035000         GO TO EOJ9900-ABEND                                              
035100     END-IF.                                                              
035200     OPEN INPUT SC-VIOLATION-FILE.                                        
035300     IF NOT WS-VIOLATION-FILE-OK                                          
035400         DISPLAY MSG01-IO-ERROR ' VIOLIST '                               
035500                 WS-VIOLATION-FILE-STATUS                                 
035600         GO TO EOJ9900-ABEND                                              
035700     END-IF.                                                              
035800     PERFORM 1110-BUILD-APPLICATION-TABLE                                 
035900         THRU 1119-BUILD-APPLICATION-TABLE-EXIT.                          
036000 1199-OPEN-FILES-EXIT.                                                    
036100     EXIT.                                                                
036200******************************************************************        
036300 1110-BUILD-APPLICATION-TABLE.                                            
036400     SET SC-APP-IDX TO 1.                                                 
036500     READ SC-APPLICATION-FILE                                             
036600         AT END                                                           
036700             MOVE 'Y' TO END-OF-APPLICATIONS-IND                          
036800     END-READ.                                                            
036900     PERFORM 1120-STORE-ONE-APPLICATION                                   
037000         THRU 1129-STORE-ONE-APPLICATION-EXIT                             
037100         UNTIL END-OF-APPLICATIONS.                                       
037200 1119-BUILD-APPLICATION-TABLE-EXIT.                                       
037300     EXIT.                                                                
037400******************************************************************        
037500 1120-STORE-ONE-APPLICATION.                                              
037600     ADD 1 TO WS-APP-TOTAL-CNTR.                                          
037700     MOVE APP-ID        OF SC-APPLICATION-REC                             
037800         TO SC-APP-TAB-ID (SC-APP-IDX).                                   
037900     MOVE APP-PUBLIC-ID OF SC-APPLICATION-REC                             
038000         TO SC-APP-TAB-PUBLIC-ID (SC-APP-IDX).                            
038100     MOVE APP-NAME      OF SC-APPLICATION-REC                             
038200         TO SC-APP-TAB-NAME (SC-APP-IDX).                                 
038300     SET SC-APP-TAB-FAILED (SC-APP-IDX) TO TRUE.                          
038400     SET SC-APP-IDX UP BY 1.                                              
038500     READ SC-APPLICATION-FILE                                             
038600         AT END                                                           
038700             MOVE 'Y' TO END-OF-APPLICATIONS-IND                          
038800     END-READ.                                                            
038900 1129-STORE-ONE-APPLICATION-EXIT.                                         
039000     EXIT.                                                                
039100 EJECT                                                                    
039200******************************************************************        
039300*                  1200-LOG-PREVIEW-LIST                         *        
039400*   LOGS UP TO THE FIRST 5 APPLICATIONS (NAME AND PUBLIC ID), PL *        
039500*   "... AND N MORE" WHEN MORE THAN 5 ARE REGISTERED.            *        
039600******************************************************************        
039700 1200-LOG-PREVIEW-LIST.                                                   
039800     PERFORM 1210-PREVIEW-ONE-ENTRY                                       
039900         THRU 1219-PREVIEW-ONE-ENTRY-EXIT                                 
040000         VARYING SC-APP-IDX FROM 1 BY 1                                   
040100         UNTIL SC-APP-IDX GREATER THAN WS-APP-TOTAL-CNTR                  
040200            OR SC-APP-IDX GREATER THAN 5.                                 
040300     IF WS-APP-TOTAL-CNTR GREATER THAN 5                                  
040400         COMPUTE WS-PREVIEW-CNTR = WS-APP-TOTAL-CNTR - 5                  
040500         DISPLAY '  ... AND ' WS-PREVIEW-CNTR ' MORE'                     
040600     END-IF.                                                              
040700 1299-LOG-PREVIEW-LIST-EXIT.                                              
040800     EXIT.                                                                
040900******************************************************************        
041000 1210-PREVIEW-ONE-ENTRY.                                                  
041100     DISPLAY '  ' SC-APP-TAB-NAME (SC-APP-IDX)                            
041200                 ' (' SC-APP-TAB-PUBLIC-ID (SC-APP-IDX) ')'.              
041300 1219-PREVIEW-ONE-ENTRY-EXIT.                                             
041400     EXIT.                                                                
041500 EJECT                                                                    
041600******************************************************************        
041700*                  2000-MAIN-PROCESS -- THE FETCH LOOP           *        
041800*   FOR EACH APPLICATION IN INPUT ORDER, PULLS ITS RUN OF MATCHI *        
041900*   VIOLATION RECORDS OFF THE FRONT OF THE VIOLATION FILE.  AN   *        
042000*   APPLICATION WITH NO MATCHING RECORDS IS TREATED AS HAVING NO *        
042100*   REPORT ON FILE (MISSING OR EMPTY) AND COUNTED AS FAILED.     *        
042200******************************************************************        
042300 2000-MAIN-PROCESS.                                                       
042400     IF SC-APP-IDX EQUAL TO 1                                             
042500         PERFORM 2010-PRIME-VIOLATION-BUFFER                              
042600             THRU 2019-PRIME-VIOLATION-BUFFER-EXIT                        
042700     END-IF.                                                              
042800     PERFORM 2020-COLLECT-APPLICATION-VIOLATIONS                          
042900         THRU 2029-COLLECT-APPLICATION-VIOLATIONS-EXIT.                   
043000     IF SC-APP-HAS-VIOLATIONS                                             
043100         SET SC-APP-TAB-SUCCESS (SC-APP-IDX) TO TRUE                      
043200         ADD 1 TO WS-APP-SUCCESS-CNTR                                     
043300     ELSE                                                                 
043400         DISPLAY 'WARNING - NO REPORT FOR APPLICATION '                   
043500                 SC-APP-TAB-PUBLIC-ID (SC-APP-IDX)                        
043600         SET SC-APP-TAB-FAILED (SC-APP-IDX) TO TRUE                       
043700         ADD 1 TO WS-APP-FAILED-CNTR                                      
043800     END-IF.                                                              
043900 2099-MAIN-PROCESS-EXIT.                                                  
044000     EXIT.                                                                
044100******************************************************************        
044200 2010-PRIME-VIOLATION-BUFFER.                                             
044300     READ SC-VIOLATION-FILE                                               
044400         AT END                                                           
044500             MOVE 'Y' TO END-OF-VIOLATIONS-IND                            
044600     END-READ.                                                            
044700     IF NOT END-OF-VIOLATIONS                                             
044800         MOVE CORRESPONDING SC-VIOLATION-RECORD                   CR08610 
044900             TO WS-NEXT-VIOLATION-FIELDS                                  
045000     END-IF.                                                              
045100 2019-PRIME-VIOLATION-BUFFER-EXIT.                                        
045200     EXIT.                                                                
045300******************************************************************        
045400 2020-COLLECT-APPLICATION-VIOLATIONS.                                     
045500     MOVE 0 TO WS-VIO-MATCH-CNTR.                                         
045600     SET SC-APP-HAS-NO-VIOLATIONS TO TRUE.                                
045700 2025-COLLECT-ONE-VIOLATION.                                              
045800     IF END-OF-VIOLATIONS                                                 
045900         GO TO 2029-COLLECT-APPLICATION-VIOLATIONS-EXIT                   
046000     END-IF.                                                              
046100     IF VIO-APP-PUBLIC-ID OF WS-NEXT-VIOLATION-FIELDS NOT EQUAL           
046200             SC-APP-TAB-PUBLIC-ID (SC-APP-IDX)                            
046300         GO TO 2029-COLLECT-APPLICATION-VIOLATIONS-EXIT                   
046400     END-IF.                                                              
046500     ADD 1 TO WS-VIO-TOTAL-CNTR.                                          
046600     IF WS-VIO-TOTAL-CNTR GREATER THAN SC-MAX-VIOLATIONS-HALF             
046700         DISPLAY 'VIOLATION TABLE OVERFLOW'                               
046800         GO TO EOJ9900-ABEND                                              
046900     END-IF.                                                              
047000     SET SC-VIO-IDX TO WS-VIO-TOTAL-CNTR.                                 
047100     SET SC-VIO-TAB-APP-INDEX (SC-VIO-IDX) TO SC-APP-IDX.                 
047200     MOVE VIO-APP-PUBLIC-ID   OF WS-NEXT-VIOLATION-FIELDS                 
047300         TO SC-VIO-TAB-APP-PUBLIC-ID (SC-VIO-IDX).                        
047400     MOVE VIO-ORG-ID          OF WS-NEXT-VIOLATION-FIELDS                 
047500         TO SC-VIO-TAB-ORG-ID (SC-VIO-IDX).                               
047600     MOVE VIO-COMPONENT-NAME  OF WS-NEXT-VIOLATION-FIELDS                 
047700         TO SC-VIO-TAB-COMPONENT-NAME (SC-VIO-IDX).                       
047800     MOVE VIO-POLICY-NAME     OF WS-NEXT-VIOLATION-FIELDS                 
047900         TO SC-VIO-TAB-POLICY-NAME (SC-VIO-IDX).                          
048000     MOVE VIO-THREAT-LEVEL    OF WS-NEXT-VIOLATION-FIELDS                 
048100         TO SC-VIO-TAB-THREAT-LEVEL (SC-VIO-IDX).                         
048200     MOVE VIO-THREAT-CATEGORY OF WS-NEXT-VIOLATION-FIELDS                 
048300         TO SC-VIO-TAB-THREAT-CATEGORY (SC-VIO-IDX).                      
048400     MOVE VIO-CONSTRAINT-NAME OF WS-NEXT-VIOLATION-FIELDS                 
048500         TO SC-VIO-TAB-CONSTRAINT-NAME (SC-VIO-IDX).                      
048600     MOVE VIO-CONDITION-TEXT  OF WS-NEXT-VIOLATION-FIELDS                 
048700         TO SC-VIO-TAB-CONDITION-TEXT (SC-VIO-IDX).                       
048800     ADD 1 TO WS-VIO-MATCH-CNTR.                                          
048900     SET SC-APP-HAS-VIOLATIONS TO TRUE.                                   
049000     READ SC-VIOLATION-FILE                                               
049100         AT END                                                           
049200             MOVE 'Y' TO END-OF-VIOLATIONS-IND                            
049300     END-READ.                                                            
049400     IF NOT END-OF-VIOLATIONS                                             
049500         MOVE CORRESPONDING SC-VIOLATION-RECORD                   CR08610 
049600             TO WS-NEXT-VIOLATION-FIELDS                                  
049700     END-IF.                                                              
049800     GO TO 2025-COLLECT-ONE-VIOLATION.                                    
049900 2029-COLLECT-APPLICATION-VIOLATIONS-EXIT.                                
050000     EXIT.                                                                
050100 EJECT                                                                    
050200******************************************************************        
050300*                  4000-DISPLAY-RUN-SUMMARY                      *        
050400******************************************************************        
050500 4000-DISPLAY-RUN-SUMMARY.                                                
050600     DISPLAY 'RUN DATE ' WS-CURR-DATE-DISPLAY.                            
050700     DISPLAY 'SUCCESSFULLY PROCESSED: ' WS-APP-SUCCESS-CNTR               
050800             '/' WS-APP-TOTAL-CNTR.                                       
050900     IF WS-APP-SUCCESS-CNTR EQUAL TO WS-APP-TOTAL-CNTR                    
051000         DISPLAY 'ALL REPORTS FETCHED SUCCESSFULLY'                       
051100     ELSE                                                                 
051200         IF WS-APP-SUCCESS-CNTR GREATER THAN ZERO                         
051300             DISPLAY WS-APP-FAILED-CNTR ' REPORTS FAILED TO FETCH'        
051400         ELSE                                                             
051500             DISPLAY 'ERROR - NO REPORTS WERE SUCCESSFULLY '              
051600                     'FETCHED'                                            
051700         END-IF                                                           
051800     END-IF.                                                              
051900 4099-DISPLAY-RUN-SUMMARY-EXIT.                                           
052000     EXIT.                                                                
052100 EJECT                                                                    
052200******************************************************************        
052300*                  5000-PASS1-ACCUMULATE-TOTALS                  *        
052400*   BUCKETS EVERY VIOLATION UNDER ITS OWNING APPLICATION BY      *        
052500*   THREAT LEVEL.  LEVEL 0 IS NOT COUNTED IN ANY BUCKET.         *        
052600******************************************************************        
052700 5000-PASS1-ACCUMULATE-TOTALS.                                            
052800     SET SC-VIO-IDX TO 1.                                                 
052900     PERFORM 5010-BUCKET-ONE-VIOLATION                                    
053000         THRU 5019-BUCKET-ONE-VIOLATION-EXIT                              
053100         VARYING SC-VIO-IDX FROM 1 BY 1                                   
053200         UNTIL SC-VIO-IDX GREATER THAN WS-VIO-TOTAL-CNTR.                 
053300 5099-PASS1-ACCUMULATE-TOTALS-EXIT.                                       
053400     EXIT.                                                                
053500******************************************************************        
053600 5010-BUCKET-ONE-VIOLATION.                                               
053700     SET SC-APP-IDX TO SC-VIO-TAB-APP-INDEX (SC-VIO-IDX).                 
053800     IF SC-VIO-TAB-THREAT-LEVEL (SC-VIO-IDX) NOT LESS THAN 7              
053900         ADD 1 TO SC-APP-TAB-CRITICAL-TOTAL (SC-APP-IDX)                  
054000     ELSE                                                                 
054100         IF SC-VIO-TAB-THREAT-LEVEL (SC-VIO-IDX) NOT LESS THAN 4          
054200             ADD 1 TO SC-APP-TAB-SEVERE-TOTAL (SC-APP-IDX)                
054300         ELSE                                                             
054400             IF SC-VIO-TAB-THREAT-LEVEL (SC-VIO-IDX)                      
054500                     NOT LESS THAN 1                                      
054600                 ADD 1 TO SC-APP-TAB-MODERATE-TOTAL (SC-APP-IDX)          
054700             END-IF                                                       
054800         END-IF                                                           
054900     END-IF.                                                              
055000 5019-BUCKET-ONE-VIOLATION-EXIT.                                          
055100     EXIT.                                                                
055200 EJECT                                                                    
055300******************************************************************        
055400*                  6000-PASS2-EMIT-DETAIL-ROWS                   *        
055500*   RE-WALKS THE VIOLATION TABLE IN THE SAME ORDER AND WRITES ON *        
055600*   CONSOLIDATED ROW PER VIOLATION, CARRYING THE OWNING          *        
055700*   APPLICATION'S FINAL PASS-1 TOTALS ON EVERY ROW.              *        
055800******************************************************************        
055900 6000-PASS2-EMIT-DETAIL-ROWS.                                             
056000     IF WS-VIO-TOTAL-CNTR EQUAL TO ZERO                                   
056100         DISPLAY 'NO DATA WAS CONSOLIDATED'                               
056200     ELSE                                                                 
056300         OPEN OUTPUT SC-REPORT-FILE                                       
056400         IF NOT WS-REPORT-FILE-OK                                         
056500             DISPLAY MSG01-IO-ERROR ' RPTOUT '                            
056600                 WS-REPORT-FILE-STATUS                                    
056700             GO TO EOJ9900-ABEND                                          
056800         END-IF                                                           
056900         MOVE WS-REPORT-HEADER-LINE TO SC-REPORT-FILE-LINE                
057000         WRITE SC-REPORT-FILE-LINE                                        
057100         PERFORM 6010-BUILD-AND-WRITE-ONE-ROW                             
057200             THRU 6019-BUILD-AND-WRITE-ONE-ROW-EXIT                       
057300             VARYING SC-VIO-IDX FROM 1 BY 1                               
057400             UNTIL SC-VIO-IDX GREATER THAN WS-VIO-TOTAL-CNTR              
057500         CLOSE SC-REPORT-FILE                                             
057600         DISPLAY 'CONSOLIDATED REPORT WRITTEN TO RPTOUT'                  
057700         DISPLAY 'ROWS WRITTEN: ' WS-ROW-NUMBER                           
057800     END-IF.                                                              
057900 6099-PASS2-EMIT-DETAIL-ROWS-EXIT.                                        
058000     EXIT.                                                                
058100******************************************************************        
058200 6010-BUILD-AND-WRITE-ONE-ROW.                                            
058300     ADD 1 TO WS-ROW-NUMBER.                                              
058400     SET SC-APP-IDX TO SC-VIO-TAB-APP-INDEX (SC-VIO-IDX).                 
058500     MOVE WS-ROW-NUMBER TO SC-OUT-ROW-NUMBER-ED.                          
058600     MOVE SC-VIO-TAB-APP-PUBLIC-ID (SC-VIO-IDX)                           
058700         TO SC-OUT-APPLICATION.                                           
058800     MOVE SC-VIO-TAB-ORG-ID (SC-VIO-IDX)                                  
058900         TO SC-OUT-ORGANIZATION.                                          
059000     MOVE SC-APP-TAB-CRITICAL-TOTAL (SC-APP-IDX)                          
059100         TO SC-OUT-CRITICAL.                                              
059200     MOVE SC-APP-TAB-SEVERE-TOTAL (SC-APP-IDX)                            
059300         TO SC-OUT-SEVERE.                                                
059400     MOVE SC-APP-TAB-MODERATE-TOTAL (SC-APP-IDX)                          
059500         TO SC-OUT-MODERATE.                                              
059600     MOVE SC-VIO-TAB-POLICY-NAME (SC-VIO-IDX)                             
059700         TO SC-OUT-POLICY.                                                
059800     MOVE SC-VIO-TAB-COMPONENT-NAME (SC-VIO-IDX)                          
059900         TO SC-OUT-COMPONENT.                                             
060000     MOVE SC-VIO-TAB-THREAT-LEVEL (SC-VIO-IDX)                            
060100         TO SC-OUT-THREAT.                                                
060200     MOVE SC-VIO-TAB-CONSTRAINT-NAME (SC-VIO-IDX)                         
060300         TO SC-OUT-CONSTRAINT-NAME.                                       
060400     MOVE SC-VIO-TAB-CONDITION-TEXT (SC-VIO-IDX)                          
060500         TO SC-OUT-CONDITION.                                             
060600     CALL 'SCSEVCLS' USING SC-VIO-TAB-THREAT-LEVEL (SC-VIO-IDX)           
060700                            SC-VIO-TAB-THREAT-CATEGORY                    
060800                                (SC-VIO-IDX)                              
060900                            WS-SEVERITY-BAND                              
061000                            WS-POLICY-ACTION.                             
061100     MOVE WS-POLICY-ACTION TO SC-OUT-POLICY-ACTION.                       
061200     CALL 'SCCVEEXT' USING SC-VIO-TAB-CONDITION-TEXT (SC-VIO-IDX)         
061300                            WS-CVE-LIST.                                  
061400     MOVE WS-CVE-LIST TO SC-OUT-CVE-LIST.                                 
061500     PERFORM 6020-ASSEMBLE-DELIMITED-LINE                                 
061600         THRU 6029-ASSEMBLE-DELIMITED-LINE-EXIT.                          
061700     MOVE SC-REPORT-LINE TO SC-REPORT-FILE-LINE.                          
061800     WRITE SC-REPORT-FILE-LINE.                                           
061900     IF NOT WS-REPORT-FILE-OK                                             
062000         DISPLAY MSG01-IO-ERROR ' RPTOUT '                                
062100                 WS-REPORT-FILE-STATUS                                    
062200         GO TO EOJ9900-ABEND                                              
062300     END-IF.                                                              
062400 6019-BUILD-AND-WRITE-ONE-ROW-EXIT.                                       
062500     EXIT.                                                                
062600******************************************************************        
062700 6020-ASSEMBLE-DELIMITED-LINE.                                    CR08610 
062800    MOVE SPACES TO SC-REPORT-LINE.                                CR08610 
062900    SET WS-CSV-LINE-PTR TO 1.                                     CR08610 
063000    MOVE SC-OUT-ROW-NUMBER-ED TO WS-CSV-ROWNUM-TEXT.              CR08610 
063100    PERFORM 6024-TRIM-ROW-NUMBER                                  CR08610 
063200        THRU 6024-TRIM-ROW-NUMBER-EXIT.                           CR08610 
063300    STRING WS-CSV-ROWNUM-TEXT (WS-CSV-ROWNUM-START:               CR08610 
063400                              WS-CSV-ROWNUM-LEN)                  CR08610 
063500                                     DELIMITED BY SIZE            CR08610 
063600           ','                       DELIMITED BY SIZE            CR08610 
063700        INTO SC-REPORT-LINE                                       CR08610 
063800        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
063900    END-STRING.                                                   CR08610 
064000    STRING SC-OUT-APPLICATION  DELIMITED BY SPACE                 CR08610 
064100           ','                 DELIMITED BY SIZE                  CR08610 
064200        INTO SC-REPORT-LINE                                       CR08610 
064300        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
064400    END-STRING.                                                   CR08610 
064500    STRING SC-OUT-ORGANIZATION DELIMITED BY SPACE                 CR08610 
064600           ','                 DELIMITED BY SIZE                  CR08610 
064700        INTO SC-REPORT-LINE                                       CR08610 
064800        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
064900    END-STRING.                                                   CR08610 
065000    STRING SC-OUT-TIME         DELIMITED BY SPACE                 CR08610 
065100           ','                 DELIMITED BY SIZE                  CR08610 
065200        INTO SC-REPORT-LINE                                       CR08610 
065300        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
065400    END-STRING.                                                   CR08610 
065500    STRING SC-OUT-CRITICAL     DELIMITED BY SIZE                  CR08610 
065600           ','                 DELIMITED BY SIZE                  CR08610 
065700        INTO SC-REPORT-LINE                                       CR08610 
065800        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
065900    END-STRING.                                                   CR08610 
066000    STRING SC-OUT-SEVERE       DELIMITED BY SIZE                  CR08610 
066100           ','                 DELIMITED BY SIZE                  CR08610 
066200        INTO SC-REPORT-LINE                                       CR08610 
066300        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
066400    END-STRING.                                                   CR08610 
066500    STRING SC-OUT-MODERATE     DELIMITED BY SIZE                  CR08610 
066600           ','                 DELIMITED BY SIZE                  CR08610 
066700        INTO SC-REPORT-LINE                                       CR08610 
066800        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
066900    END-STRING.                                                   CR08610 
067000    MOVE SC-OUT-POLICY TO WS-CSV-FIELD-TEXT (1:40).               CR08610 
067100    MOVE 40            TO WS-CSV-FIELD-WIDTH.                     CR08610 
067200    PERFORM 6021-QUOTE-FIELD-IF-NEEDED                            CR08610 
067300        THRU 6021-QUOTE-FIELD-IF-NEEDED-EXIT.                     CR08610 
067400    PERFORM 6022-APPEND-CSV-FIELD                                 CR08610 
067500        THRU 6022-APPEND-CSV-FIELD-EXIT.                          CR08610 
067600    MOVE SC-OUT-COMPONENT TO WS-CSV-FIELD-TEXT (1:60).            CR08610 
067700    MOVE 60               TO WS-CSV-FIELD-WIDTH.                  CR08610 
067800    PERFORM 6021-QUOTE-FIELD-IF-NEEDED                            CR08610 
067900        THRU 6021-QUOTE-FIELD-IF-NEEDED-EXIT.                     CR08610 
068000    PERFORM 6022-APPEND-CSV-FIELD                                 CR08610 
068100        THRU 6022-APPEND-CSV-FIELD-EXIT.                          CR08610 
068200    STRING SC-OUT-THREAT       DELIMITED BY SIZE                  CR08610 
068300           ','                 DELIMITED BY SIZE                  CR08610 
068400        INTO SC-REPORT-LINE                                       CR08610 
068500        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
068600    END-STRING.                                                   CR08610 
068700    MOVE SC-OUT-POLICY-ACTION TO WS-CSV-FIELD-TEXT (1:60).        CR08610 
068800    MOVE 60                   TO WS-CSV-FIELD-WIDTH.              CR08610 
068900    PERFORM 6021-QUOTE-FIELD-IF-NEEDED                            CR08610 
069000        THRU 6021-QUOTE-FIELD-IF-NEEDED-EXIT.                     CR08610 
069100    PERFORM 6022-APPEND-CSV-FIELD                                 CR08610 
069200        THRU 6022-APPEND-CSV-FIELD-EXIT.                          CR08610 
069300    MOVE SC-OUT-CONSTRAINT-NAME TO WS-CSV-FIELD-TEXT (1:60).      CR08610 
069400    MOVE 60                     TO WS-CSV-FIELD-WIDTH.            CR08610 
069500    PERFORM 6021-QUOTE-FIELD-IF-NEEDED                            CR08610 
069600        THRU 6021-QUOTE-FIELD-IF-NEEDED-EXIT.                     CR08610 
069700    PERFORM 6022-APPEND-CSV-FIELD                                 CR08610 
069800        THRU 6022-APPEND-CSV-FIELD-EXIT.                          CR08610 
069900    MOVE SC-OUT-CONDITION TO WS-CSV-FIELD-TEXT (1:200).           CR08610 
070000    MOVE 200              TO WS-CSV-FIELD-WIDTH.                  CR08610 
070100    PERFORM 6021-QUOTE-FIELD-IF-NEEDED                            CR08610 
070200        THRU 6021-QUOTE-FIELD-IF-NEEDED-EXIT.                     CR08610 
070300    PERFORM 6022-APPEND-CSV-FIELD                                 CR08610 
070400        THRU 6022-APPEND-CSV-FIELD-EXIT.                          CR08610 
070500    MOVE SC-OUT-CVE-LIST TO WS-CSV-FIELD-TEXT (1:60).             CR08610 
070600    MOVE 60              TO WS-CSV-FIELD-WIDTH.                   CR08610 
070700    PERFORM 6021-QUOTE-FIELD-IF-NEEDED                            CR08610 
070800        THRU 6021-QUOTE-FIELD-IF-NEEDED-EXIT.                     CR08610 
070900    PERFORM 6023-APPEND-LAST-CSV-FIELD                            CR08610 
071000        THRU 6023-APPEND-LAST-CSV-FIELD-EXIT.                     CR08610 
071100 6029-ASSEMBLE-DELIMITED-LINE-EXIT.                               CR08610 
071200    EXIT.                                                         CR08610 
071300******************************************************************        
071400 6021-QUOTE-FIELD-IF-NEEDED.                                      CR08610 
071500    SET WS-CSV-CHAR-IDX TO WS-CSV-FIELD-WIDTH.                    CR08610 
071600    SET CSV-TRIM-NOT-DONE TO TRUE.                                CR08610 
071700    IF WS-CSV-FIELD-WIDTH = 0                                     CR08610 
071800        SET CSV-TRIM-DONE TO TRUE                                 CR08610 
071900    END-IF.                                                       CR08610 
072000    PERFORM 6021-BACK-UP-ONE-CSV-CHAR                             CR08610 
072100        THRU 6021-BACK-UP-ONE-CSV-CHAR-EXIT                       CR08610 
072200        UNTIL CSV-TRIM-DONE.                                      CR08610 
072300    MOVE WS-CSV-CHAR-IDX TO WS-CSV-TRIMMED-LEN.                   CR08610 
072400    MOVE 0 TO WS-CSV-COMMA-CNTR.                                  CR08610 
072500    IF WS-CSV-TRIMMED-LEN GREATER THAN ZERO                       CR08610 
072600        INSPECT WS-CSV-FIELD-TEXT (1:WS-CSV-TRIMMED-LEN)          CR08610 
072700            TALLYING WS-CSV-COMMA-CNTR FOR ALL ','                CR08610 
072800    END-IF.                                                       CR08610 
072900    IF WS-CSV-COMMA-CNTR GREATER THAN ZERO                        CR08610 
073000        MOVE SPACES TO WS-CSV-QUOTED-FIELD                        CR08610 
073100        STRING '"'                     DELIMITED BY SIZE          CR08610 
073200               WS-CSV-FIELD-TEXT                                  CR08610 
073300                   (1:WS-CSV-TRIMMED-LEN)                         CR08610 
073400                                        DELIMITED BY SIZE         CR08610 
073500               '"'                     DELIMITED BY SIZE          CR08610 
073600            INTO WS-CSV-QUOTED-FIELD                              CR08610 
073700        END-STRING                                                CR08610 
073800        COMPUTE WS-CSV-TRIMMED-LEN = WS-CSV-TRIMMED-LEN + 2       CR08610 
073900        MOVE WS-CSV-QUOTED-FIELD (1:WS-CSV-TRIMMED-LEN)           CR08610 
074000            TO WS-CSV-FIELD-TEXT (1:WS-CSV-TRIMMED-LEN)           CR08610 
074100    END-IF.                                                       CR08610 
074200 6021-QUOTE-FIELD-IF-NEEDED-EXIT.                                 CR08610 
074300    EXIT.                                                         CR08610 
074400******************************************************************        
074500 6021-BACK-UP-ONE-CSV-CHAR.                                       CR08610 
074600    IF WS-CSV-FIELD-CHAR (WS-CSV-CHAR-IDX) NOT = SPACE            CR08610 
074700        SET CSV-TRIM-DONE TO TRUE                                 CR08610 
074800    ELSE                                                          CR08610 
074900        IF WS-CSV-CHAR-IDX = 1                                    CR08610 
075000            SET WS-CSV-CHAR-IDX DOWN BY 1                         CR08610 
075100            SET CSV-TRIM-DONE TO TRUE                             CR08610 
075200        ELSE                                                      CR08610 
075300            SET WS-CSV-CHAR-IDX DOWN BY 1                         CR08610 
075400        END-IF                                                    CR08610 
075500    END-IF.                                                       CR08610 
075600 6021-BACK-UP-ONE-CSV-CHAR-EXIT.                                  CR08610 
075700    EXIT.                                                         CR08610 
075800******************************************************************        
075900 6022-APPEND-CSV-FIELD.                                           CR08610 
076000    IF WS-CSV-TRIMMED-LEN GREATER THAN ZERO                       CR08610 
076100        STRING WS-CSV-FIELD-TEXT (1:WS-CSV-TRIMMED-LEN)           CR08610 
076200                                        DELIMITED BY SIZE         CR08610 
076300            INTO SC-REPORT-LINE                                   CR08610 
076400            WITH POINTER WS-CSV-LINE-PTR                          CR08610 
076500        END-STRING                                                CR08610 
076600    END-IF.                                                       CR08610 
076700    STRING ',' DELIMITED BY SIZE                                  CR08610 
076800        INTO SC-REPORT-LINE                                       CR08610 
076900        WITH POINTER WS-CSV-LINE-PTR                              CR08610 
077000    END-STRING.                                                   CR08610 
077100 6022-APPEND-CSV-FIELD-EXIT.                                      CR08610 
077200    EXIT.                                                         CR08610 
077300******************************************************************        
077400 6023-APPEND-LAST-CSV-FIELD.                                      CR08610 
077500    IF WS-CSV-TRIMMED-LEN GREATER THAN ZERO                       CR08610 
077600        STRING WS-CSV-FIELD-TEXT (1:WS-CSV-TRIMMED-LEN)           CR08610 
077700                                        DELIMITED BY SIZE         CR08610 
077800            INTO SC-REPORT-LINE                                   CR08610 
077900            WITH POINTER WS-CSV-LINE-PTR                          CR08610 
078000        END-STRING                                                CR08610 
078100    END-IF.                                                       CR08610 
078200 6023-APPEND-LAST-CSV-FIELD-EXIT.                                 CR08610 
078300    EXIT.                                                         CR08610 
078400******************************************************************        
078500 6024-TRIM-ROW-NUMBER.                                            CR08610 
078600    SET WS-CSV-ROWNUM-IDX TO 1.                                   CR08610 
078700    SET CSV-ROWNUM-TRIM-NOT-DONE TO TRUE.                         CR08610 
078800    PERFORM 6024-SKIP-ONE-LEADING-BLANK                           CR08610 
078900        THRU 6024-SKIP-ONE-LEADING-BLANK-EXIT                     CR08610 
079000        UNTIL CSV-ROWNUM-TRIM-DONE.                               CR08610 
079100    SET WS-CSV-ROWNUM-START TO WS-CSV-ROWNUM-IDX.                 CR08610 
079200    COMPUTE WS-CSV-ROWNUM-LEN = 6 - WS-CSV-ROWNUM-START.          CR08610 
079300 6024-TRIM-ROW-NUMBER-EXIT.                                       CR08610 
079400    EXIT.                                                         CR08610 
079500******************************************************************        
079600 6024-SKIP-ONE-LEADING-BLANK.                                     CR08610 
079700    IF WS-CSV-ROWNUM-CHAR (WS-CSV-ROWNUM-IDX) NOT = SPACE         CR08610 
079800        SET CSV-ROWNUM-TRIM-DONE TO TRUE                          CR08610 
079900    ELSE                                                          CR08610 
080000        IF WS-CSV-ROWNUM-IDX = 5                                  CR08610 
080100            SET CSV-ROWNUM-TRIM-DONE TO TRUE                      CR08610 
080200        ELSE                                                      CR08610 
080300            SET WS-CSV-ROWNUM-IDX UP BY 1                         CR08610 
080400        END-IF                                                    CR08610 
080500    END-IF.                                                       CR08610 
080600 6024-SKIP-ONE-LEADING-BLANK-EXIT.                                CR08610 
080700    EXIT.                                                         CR08610 
080800 EJECT                                                                    
080900******************************************************************        
081000*                  EOJ9000-CLOSE-FILES                           *        
081100******************************************************************        
081200 EOJ9000-CLOSE-FILES.                                                     
081300     CLOSE SC-APPLICATION-FILE.                                           
081400     CLOSE SC-VIOLATION-FILE.                                             
081500     GO TO EOJ9999-EXIT.                                                  
081600 EOJ9900-ABEND.                                                           
081700     DISPLAY 'SCPOLRPT ABENDING'.                                         
081800     CALL 'CKABEND'.                                                      
081900 EOJ9999-EXIT.                                                            
082000     EXIT.                                                                
082100                                                                          
082200                                                                          
