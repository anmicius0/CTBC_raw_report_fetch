000100********************************************************************
000200*                                                                  *
000300*    SCVIOREC -- FLATTENED POLICY-VIOLATION DETAIL RECORD          *
000400*                                                                  *
000500*    ONE RECORD PER POLICY VIOLATION FOUND ON AN APPLICATION'S     *
000600*    LATEST SCAN REPORT.  RECORDS ARE GROUPED BY APPLICATION,      *
000700*    IN THE SAME ORDER THE APPLICATION FILE PRESENTS THEM --       *
000800*    ALL VIOLATIONS FOR ONE APPLICATION ARE CONTIGUOUS BEFORE      *
000900*    THE NEXT APPLICATION'S VIOLATIONS BEGIN.  A COMPONENT WITH    *
001000*    NO VIOLATIONS CONTRIBUTES NO RECORDS AT ALL.                  *
001100*                                                                  *
001200*    THE EXTRACT PROGRAM THAT BUILDS THIS FILE (NOT PART OF        *
001300*    THIS SYSTEM) HAS ALREADY COLLAPSED EACH VIOLATION'S           *
001400*    CONSTRAINT LIST DOWN TO THE LAST CONSTRAINT NAME, AND         *
001500*    JOINED THE KEPT CONDITION-REASON PIECES WITH ' | '.           *
001600*                                                                  *
001700*    FIXED LENGTH 442.  LIKE SCAPPREC THE FIELDS BELOW ACCOUNT     *
001800*    FOR EVERY ONE OF THE 442 BYTES -- NO FILLER PAD IS CARRIED.   *
001900*                                                                  *
002000*    03/2001 T.OKONKWO -- ADDED VIO-THREAT-CATEGORY AND WIDENED    *
002100*             VIO-CONDITION-TEXT TO 200 SO THE NEW SCANNER'S       *
002200*             LONGER CVE NARRATIVE TEXT STOPS TRUNCATING.          *
002300********************************************************************
002400*
002500    03  SC-VIOLATION-RECORD.
002600        05  VIO-APP-PUBLIC-ID           PIC X(30).
002700        05  VIO-ORG-ID                  PIC X(30).
002800        05  VIO-COMPONENT-NAME          PIC X(60).
002900        05  VIO-POLICY-NAME             PIC X(40).
003000        05  VIO-THREAT-LEVEL            PIC 9(02).
003100        05  VIO-THREAT-CATEGORY         PIC X(20).
003200        05  VIO-CONSTRAINT-NAME         PIC X(60).
003300        05  VIO-CONDITION-TEXT          PIC X(200).
