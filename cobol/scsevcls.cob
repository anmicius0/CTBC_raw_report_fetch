000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SCSEVCLS.                                                    
000300 AUTHOR. R KOTHARI.                                                       
000400 INSTALLATION. T54 DATA SECURITY.                                         
000500 DATE-WRITTEN. 06/1994.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONCONFIDENTIAL.                                               
000800******************************************************************        
000900*                                                                *        
001000*A    ABSTRACT..                                                 *        
001100*  SCSEVCLS MAPS A VULNERABILITY SCANNER THREAT LEVEL (0-10) TO  *        
001200*  A SEVERITY BAND (LOW/MODERATE/SEVERE/CRITICAL) AND BUILDS THE *        
001300*  POLICY/ACTION LABEL FOR ONE VIOLATION.  CALLED ONCE PER       *        
001400*  VIOLATION BY SCPOLRPT DURING CONSOLIDATED-ROW ASSEMBLY.       *        
001500*                                                                *        
001600*J    JCL..                                                      *        
001700*     NOT APPLICABLE -- CALLED SUBPROGRAM, NO EXECUTABLE JCL     *        
001800*     STEP OF ITS OWN.  LINK-EDITED INTO THE CALLING PROGRAM'S   *        
001900*     LOAD MODULE.                                               *        
002000*                                                                *        
002100*P    ENTRY PARAMETERS..                                         *        
002200*     LK-THREAT-LEVEL     (IN)  -- NUMERIC THREAT LEVEL, 0-10    *        
002300*     LK-THREAT-CATEGORY  (IN)  -- SCANNER THREAT CATEGORY TEXT  *        
002400*     LK-SEVERITY-BAND    (OUT) -- LOW/MODERATE/SEVERE/CRITICAL  *        
002500*     LK-POLICY-ACTION    (OUT) -- POLICY/ACTION LABEL TEXT      *        
002600*                                                                *        
002700*E    ERRORS DETECTED BY THIS ELEMENT..                          *        
002800*     NONE.                                                      *        
002900*                                                                *        
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *        
003100*     NONE.                                                      *        
003200*                                                                *        
003300*U    USER CONSTANTS AND TABLES REFERENCED..                     *        
003400*     WS-SEVERITY-BAND-TABLE  ---- 11-ENTRY THREAT-LEVEL LOOKUP  *        
003500*     WS-SECURITY-ACTION-TABLE ---- 3-ENTRY SECURITY LABEL TABLE *        
003600*                                                                *        
003700******************************************************************        
003800*                                                                *        
003900*    C H A N G E   L O G                                         *        
004000*                                                                *        
004100* 1994-06-14 RKO CR05650 INITIAL VERSION -- GENERIC SEVERITY BAND CR05650 
004200*            / LABEL UTILITY FOR THE VULNERABILITY-SCAN REPORTING CR05650 
004300*            LINE.                                                CR05650 
004400* 1994-11-02 RKO CR05699 ADDED LOW BAND FOR ZERO-SEVERITY         CR05699 
004500*            INFORMATIONAL FINDINGS.                              CR05699 
004600* 1998-07-02 MFE CR06301 YEAR-2000 REVIEW -- NO DATE FIELDS IN    CR06301 
004700*            THIS MODULE.  CERTIFIED Y2K COMPLIANT PER MEMO       CR06301 
004800*            98-114.                                              CR06301 
004900* 2003-08-01 TOK CR07220 WIRED UP AS A CALLED MODULE FROM         CR07220 
005000*            SCPOLRPT SO THE BANKING GROUP'S SCANNER COULD SHARE  CR07220 
005100*            THE SAME BANDING RULES.                              CR07220 
005200* 2005-05-19 FEE CR07640 CORRECTED "SECURITY-CVSS SCORE THAN OR   CR07640 
005300*            EQUALS 7" LABEL WORDING TO MATCH THE APPROVED FORM   CR07640 
005400*            IN THE COMPLIANCE STYLE GUIDE (KEPT AS WRITTEN).     CR07640 
005500* 2011-02-10 FEE CR08512 SPLIT OUT SECURITY-CATEGORY HANDLING SO  CR08512 
005600*            INFORMATIONAL (LEVEL 0-3) SECURITY FINDINGS NO       CR08512 
005700*            LONGER FALL THROUGH TO THE GENERIC CATEGORY LABEL.   CR08512 
005800*                                                                *        
005900******************************************************************        
006000 EJECT                                                                    
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. IBM-370.                                                
006400 OBJECT-COMPUTER. IBM-370.                                                
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS SC-DIGIT-CHARACTER IS '0' THRU '9'.                            
006800 DATA DIVISION.                                                           
006900 WORKING-STORAGE SECTION.                                                 
007000 01  FILLER PIC X(32)                                                     
007100     VALUE 'SCSEVCLS WORKING STORAGE BEGINS '.                            
007200******************************************************************        
007300*    SEVERITY BAND TABLE -- ONE 8-BYTE ENTRY PER THREAT LEVEL,   *        
007400*    INDEXED DIRECTLY BY THE INCOMING LEVEL (0-10).              *        
007500******************************************************************        
007600 01  WS-SEVERITY-BAND-LITERALS.                                           
007700     05 FILLER                    PIC X(08) VALUE 'Low     '.             
007800     05 FILLER                    PIC X(08) VALUE 'Moderate'.             
007900     05 FILLER                    PIC X(08) VALUE 'Moderate'.             
008000     05 FILLER                    PIC X(08) VALUE 'Moderate'.             
008100     05 FILLER                    PIC X(08) VALUE 'Severe  '.             
008200     05 FILLER                    PIC X(08) VALUE 'Severe  '.             
008300     05 FILLER                    PIC X(08) VALUE 'Severe  '.             
008400     05 FILLER                    PIC X(08) VALUE 'Critical'.             
008500     05 FILLER                    PIC X(08) VALUE 'Critical'.             
008600     05 FILLER                    PIC X(08) VALUE 'Critical'.             
008700     05 FILLER                    PIC X(08) VALUE 'Critical'.             
008800 01  WS-SEVERITY-BAND-TABLE REDEFINES WS-SEVERITY-BAND-LITERALS.          
008900     05 WS-SEVERITY-BAND-ENTRY OCCURS 11 TIMES                            
009000                                INDEXED BY WS-BAND-IDX                    
009100                                PIC X(08).                                
009200 EJECT                                                                    
009300******************************************************************        
009400*    SECURITY-CATEGORY ACTION TABLE -- THREE ENTRIES, ONE PER    *        
009500*    THREAT-LEVEL GROUP, HOLDING THE SPECIAL WORDING THE         *        
009600*    SECURITY CATEGORY GETS INSTEAD OF THE GENERIC LABEL.        *        
009700*    ENTRY 1 = LEVEL 0-3, ENTRY 2 = LEVEL 4-6, ENTRY 3 = LEVEL   *        
009800*    7-10.  SEE CR07640 ABOVE -- THE ENTRY 2 WORDING IS CORRECT  *        
009900*    AS WRITTEN, NOT A TYPO.                                     *        
010000******************************************************************        
010100 01  WS-SECURITY-ACTION-LITERALS.                                         
010200     05 FILLER                    PIC X(40)                               
010300        VALUE 'Security-Moderate'.                                        
010400     05 FILLER                    PIC X(40)                               
010500        VALUE 'Security-CVSS score than or equals 7'.                     
010600     05 FILLER                    PIC X(40)                               
010700        VALUE 'Security-Critical'.                                        
010800 01  WS-SECURITY-ACTION-TABLE REDEFINES                                   
010900                             WS-SECURITY-ACTION-LITERALS.                 
011000     05 WS-SECURITY-ACTION-ENTRY OCCURS 3 TIMES                           
011100                                 INDEXED BY WS-SEC-IDX                    
011200                                 PIC X(40).                               
011300 EJECT                                                                    
011400******************************************************************        
011500*    WORK AREAS                                                  *        
011600******************************************************************        
011700 01  WS-CATEGORY-UPPER               PIC X(20).                           
011800 01  WS-SEC-GROUP-NUMBER             PIC S9(01) COMP-3 VALUE 0.           
011900 01  WS-BAND-SUBSCRIPT               PIC S9(03) COMP-3 VALUE 0.           
012000 EJECT                                                                    
012100******************************************************************        
012200*    LINKAGE SECTION                                             *        
012300******************************************************************        
012400 LINKAGE SECTION.                                                         
012500 01  LK-THREAT-LEVEL                 PIC 9(02).                           
012600 01  LK-THREAT-LEVEL-ALPHA REDEFINES LK-THREAT-LEVEL                      
012700                                     PIC X(02).                           
012800 01  LK-THREAT-CATEGORY              PIC X(20).                           
012900 01  LK-SEVERITY-BAND                PIC X(08).                           
013000 01  LK-POLICY-ACTION                PIC X(60).                           
013100 EJECT                                                                    
013200 PROCEDURE DIVISION USING LK-THREAT-LEVEL                                 
013300                          LK-THREAT-CATEGORY                              
013400                          LK-SEVERITY-BAND                                
013500                          LK-POLICY-ACTION.                               
013600 0000-MAINLINE.                                                           
013700     PERFORM 1000-DETERMINE-SEVERITY-BAND                                 
013800         THRU 1099-DETERMINE-SEVERITY-BAND-EXIT.                          
013900     PERFORM 2000-BUILD-POLICY-ACTION-LABEL                               
014000         THRU 2099-BUILD-POLICY-ACTION-LABEL-EXIT.                        
014100     GOBACK.                                                              
014200 EJECT                                                                    
014300******************************************************************        
014400*                  1000-DETERMINE-SEVERITY-BAND                  *        
014500******************************************************************        
014600 1000-DETERMINE-SEVERITY-BAND.                                            
014700     SET WS-BAND-IDX TO 1.                                                
014800     SET WS-BAND-IDX UP BY LK-THREAT-LEVEL.                               
014900     MOVE WS-SEVERITY-BAND-ENTRY (WS-BAND-IDX)                            
015000                                 TO LK-SEVERITY-BAND.                     
015100 1099-DETERMINE-SEVERITY-BAND-EXIT.                                       
015200     EXIT.                                                                
015300 EJECT                                                                    
015400******************************************************************        
015500*                  2000-BUILD-POLICY-ACTION-LABEL                *        
015600*   THE SECURITY CATEGORY CARRIES ITS OWN SPECIAL WORDING (SEE   *        
015700*   THE ACTION TABLE ABOVE).  EVERY OTHER CATEGORY GETS          *        
015800*   "<CATEGORY>-<BAND>", OR THE BAND ALONE WHEN THE CATEGORY IS  *        
015900*   BLANK.                                                       *        
016000******************************************************************        
016100 2000-BUILD-POLICY-ACTION-LABEL.                                          
016200     MOVE LK-THREAT-CATEGORY TO WS-CATEGORY-UPPER.                        
016300     INSPECT WS-CATEGORY-UPPER                                            
016400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
016500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
016600     IF WS-CATEGORY-UPPER EQUAL TO 'SECURITY            '                 
016700         PERFORM 2100-BUILD-SECURITY-LABEL                                
016800             THRU 2199-BUILD-SECURITY-LABEL-EXIT                          
016900     ELSE                                                                 
017000         PERFORM 2200-BUILD-GENERIC-LABEL                                 
017100             THRU 2299-BUILD-GENERIC-LABEL-EXIT                           
017200     END-IF.                                                              
017300 2099-BUILD-POLICY-ACTION-LABEL-EXIT.                                     
017400     EXIT.                                                                
017500 2100-BUILD-SECURITY-LABEL.                                               
017600     IF LK-THREAT-LEVEL NOT LESS THAN 7                                   
017700         SET WS-SEC-IDX TO 3                                              
017800     ELSE                                                                 
017900         IF LK-THREAT-LEVEL NOT LESS THAN 4                               
018000             SET WS-SEC-IDX TO 2                                          
018100         ELSE                                                             
018200             SET WS-SEC-IDX TO 1                                          
018300         END-IF                                                           
018400     END-IF.                                                              
018500     MOVE WS-SECURITY-ACTION-ENTRY (WS-SEC-IDX)                           
018600                                   TO LK-POLICY-ACTION.                   
018700 2199-BUILD-SECURITY-LABEL-EXIT.                                          
018800     EXIT.                                                                
018900 2200-BUILD-GENERIC-LABEL.                                                
019000     IF LK-THREAT-CATEGORY EQUAL TO SPACES                                
019100         MOVE LK-SEVERITY-BAND TO LK-POLICY-ACTION                        
019200     ELSE                                                                 
019300         MOVE SPACES TO LK-POLICY-ACTION                                  
019400         STRING LK-THREAT-CATEGORY DELIMITED BY SPACE                     
019500                '-'                DELIMITED BY SIZE                      
019600                LK-SEVERITY-BAND   DELIMITED BY SPACE                     
019700                INTO LK-POLICY-ACTION                                     
019800         END-STRING                                                       
019900     END-IF.                                                              
020000 2299-BUILD-GENERIC-LABEL-EXIT.                                           
020100     EXIT.                                                                
020200                                                                          
020300                                                                          
020400                                                                          

